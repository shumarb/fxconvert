000100*================================================================
000200* FX-CONVERT-BATCH
000300*
000400* NIGHTLY (OR ON-DEMAND, SEE UPSI-0) WALLET CURRENCY CONVERSION
000500* RUN.  READS THE CURRENCY RATE TABLE AND THE USER WALLET
000600* ROSTER INTO STORAGE, THEN APPLIES THE TRANSACTION QUEUE
000700* AGAINST THE ROSTER ONE REQUEST AT A TIME -- EDITING EACH
000800* REQUEST, CONVERTING THE REQUESTED AMOUNT THROUGH USD AS THE
000900* PIVOT CURRENCY, AND CALLING WALLET-UPDATE TO POST THE CREDIT
001000* AND DEBIT SIDES OF THE WALLET.  EVERY REQUEST -- POSTED OR
001100* SKIPPED -- DRIVES ONE LINE TO THE TRANSACTION LOG.  THE FULL
001200* ROSTER IS RE-WRITTEN AFTER EVERY SUCCESSFUL REQUEST SO THE
001300* OUTPUT FILE IS ALWAYS CURRENT IF THE RUN IS KILLED MID-FILE.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 04/18/91 DWM  ORIGINAL INSTALL.  STRAIGHT-LINE EDIT CHAIN
001800*               AGAINST THE RATE TABLE, ONE TRANSACTION PER
001900*               INPUT LINE, ROSTER REWRITTEN AT END OF RUN.
002000* 09/02/91 DWM  MOVED ROSTER REWRITE TO FIRE AFTER EACH POSTED
002100*               TRANSACTION INSTEAD OF ONLY AT END OF RUN --
002200*               AUDIT WANTED THE ROSTER FILE CURRENT IF THE
002300*               STEP ABENDS PARTWAY THROUGH THE QUEUE.
002400* 02/11/92 DWM  ADDED THE SAME-CURRENCY AND INVALID-CURRENCY
002500*               EDITS.  PRIOR VERSION LET A CASH-BACK-TO-ITSELF
002600*               REQUEST POST AND DOUBLE A BALANCE.
002700* 07/29/92 RTK  RATE TABLE NOW CARRIES BOTH RATE AND INVERSE
002800*               RATE PER CCY-ACRONYM -- CONVERSION NO LONGER
002900*               NEEDS A DIVIDE, USD PIVOT ON BOTH LEGS.
003000* 01/14/93 RTK  WALLET-HAS-CURRENCY AND SUFFICIENT-BALANCE
003100*               EDITS ADDED AHEAD OF THE CONVERSION CALL.
003200* 11/30/93 DWM  COMPONENT-COUNT EDIT MOVED TO FIRST IN THE
003300*               CHAIN -- A SHORT LINE WAS BLOWING UP THE
003400*               USER-NAME LOOKUP INSTEAD OF LOGGING CLEANLY.
003500* 05/06/94 RTK  LOG WORDING STANDARDIZED TO MATCH THE AUDIT
003600*               DEPARTMENT'S NEW SAMPLE TRANSCRIPT.
003700* 08/22/95 JFS  WALLET-UPDATE BROKEN OUT TO ITS OWN CALLED
003800*               SUB-PROGRAM SO THE CREDIT/DEBIT/PRUNE LOGIC
003900*               CAN BE SHARED WITH THE MANUAL ADJUSTMENT RUN.
004000* 03/19/96 JFS  RATE TABLE LOAD SWITCHED TO SEARCH ALL -- RATE
004100*               FEED IS GUARANTEED SORTED BY CCY-ACRONYM NOW.
004200* 10/02/97 JFS  Y2K SCAN: CCY-DATE AND ALL DATE TEXT CARRIED AS
004300*               X(30) DESCRIPTIVE FIELDS, NOT 2-DIGIT YEARS --
004400*               NO CENTURY WINDOW EXPOSURE IN THIS PROGRAM.
004500* 01/11/99 JFS  Y2K: RUN-DATE BANNER NOW CARRIES A 4-DIGIT
004600*               YEAR (WAS 2-DIGIT).  NO OTHER DATE ARITHMETIC
004700*               IN THIS PROGRAM TO CONVERT.
004800* 06/07/01 PLH  INSUFFICIENT-BALANCE WORDING CORRECTED TO NAME
004900*               THE FROM CURRENCY, NOT THE TO CURRENCY.
005000* 04/25/03 PLH  WALLET SUB-TABLE RAISED FROM 10 TO 20 ENTRIES
005100*               PER HOLDER -- PREMIUM CUSTOMERS OUTGREW IT.
005200* 09/18/06 PLH  ZERO-BALANCE PRUNE CONFIRMED DRIVEN OUT OF
005300*               WALLET-UPDATE, NOT DUPLICATED HERE.
005400* 02/27/09 MBC  VALIDATION ORDER RE-VERIFIED AGAINST THE
005500*               AUDIT DEPARTMENT'S RULE MATRIX, REQUEST 4471.
005600* 07/13/12 MBC  AMOUNT PARSE REWRITTEN TO HANDLE A BARE
005700*               INTEGER AMOUNT (NO DECIMAL POINT) CLEANLY.
005800* 11/05/15 MBC  ON-DEMAND RUN SUPPORT ADDED VIA UPSI-0 --
005900*               OPERATIONS WANTED ONE JCL MEMBER FOR BOTH THE
006000*               NIGHTLY CYCLE AND THE AD HOC RE-RUN. CR-5518.
006100* 08/30/19 KTV  BALANCE ROUNDING CONFORMED TO TWO DECIMALS,
006200*               HALF-UP, ON EVERY CREDIT AND DEBIT -- TREASURY
006300*               AUDIT FINDING 19-114.
006400* 03/02/22 KTV  LOG LINE AMOUNTS NOW ROUNDED THE SAME WAY AS
006500*               THE WALLET POSTING SO THE TWO NEVER DISAGREE.
006600* 06/18/26 KTV  CURRENCY-KNOWN EDIT SPLIT INTO SEPARATE
006700*               FROM/TO PARAGRAPHS PER THE VALIDATION-ORDER
006800*               REVIEW, REQUEST 8820.
006900* 07/06/26 DRC  FX-RATES-FILE RECORD CONTAINS CORRECTED FROM 89
007000*               TO 93 -- THE CLAUSE HAD NEVER MATCHED THE
007100*               COPYBOOK'S ACTUAL LENGTH.  NEVER BLEW UP ON THIS
007200*               COMPILER'S SEQUENTIAL I/O, BUT THE QA AUDIT
007300*               CAUGHT IT COUNTING THE COPYBOOK BYTES BY HAND.
007400* 08/09/26 DRC  AMOUNT-NUMERIC EDIT NOW RECOGNIZES A LEADING +
007500*               OR - AS A SIGN INSTEAD OF FAILING THE WHOLE
007600*               TRANSACTION AS NOT-NUMERIC.  A NEGATIVE AMOUNT
007700*               NOW PARSES CLEANLY AND IS CAUGHT, CORRECTLY, BY
007800*               THE AMOUNT-POSITIVE EDIT. REQUEST 9210.
007900* 08/09/26 DRC  SUFFICIENT-BALANCE EDIT WAS READING THE WALLET
008000*               SLOT ONE PAST THE MATCHED FROM-CURRENCY ENTRY --
008100*               PERFORM VARYING HAD ALREADY STEPPED THE LOOP
008200*               INDEX BEYOND THE MATCH BY THE TIME WALLET-ENTRY-
008300*               FOUND WENT TRUE.  THE MATCHED SLOT IS NOW SAVED
008400*               OFF TO ITS OWN WS-FROM-WALLET-IDX. REQUEST 9238.
008500* 08/09/26 DRC  DROPPED THE UNUSED LOWER-CASE-CCY CLASS TEST AND
008600*               THE READ/POSTED/SKIPPED RUN COUNTERS -- NEVER
008700*               REFERENCED BY ANY EDIT, AND AUDIT CONFIRMED THE
008800*               ORIGINAL JOB NEVER ACCUMULATED CONTROL TOTALS.
008900* 08/09/26 DRC  RUN-BANNER PERFORM WAS CALLING A 400- PARAGRAPH
009000*               NAME THAT WAS NEVER CODED -- CORRECTED TO THE
009100*               500-BUILD-BANNER-DATE-TEXT PARAGRAPH THAT
009200*               ACTUALLY BUILDS THE DATE TEXT.
009300* 08/09/26 DRC  WS-LOG-FROM-AMT-ED-X AND WS-LOG-TO-AMT-ED-X WERE
009400*               ONE BYTE SHORT OF THE 11-CHARACTER EDITED FIELD
009500*               THEY REDEFINE -- THE SUCCESS LOG LINE WAS
009600*               SILENTLY DROPPING THE FINAL HUNDREDTHS DIGIT OF
009700*               BOTH AMOUNTS.  WIDENED TO PIC X(11), TRIM FIELDS
009800*               TO MATCH. REQUEST 9241.
009900*================================================================
010000 IDENTIFICATION              DIVISION.
010100*-----------------------------------------------------------------
010200 PROGRAM-ID.                 FX-CONVERT-BATCH.
010300 AUTHOR.                     D. MARCHETTI.
010400 INSTALLATION.               CONSOLIDATED DATA SERVICES.
010500 DATE-WRITTEN.               04/18/91.
010600 DATE-COMPILED.
010700 SECURITY.                   CONFIDENTIAL.
010800******************************************************************
010900 ENVIRONMENT                 DIVISION.
011000*-----------------------------------------------------------------
011100 CONFIGURATION               SECTION.
011200 SOURCE-COMPUTER.            IBM-4381.
011300 OBJECT-COMPUTER.            IBM-4381.
011400 SPECIAL-NAMES.
011500     C01                     IS TOP-OF-FORM
011600     UPSI-0 ON  STATUS       IS FX-ON-DEMAND-RUN
011700     UPSI-0 OFF STATUS       IS FX-SCHEDULED-RUN.
011800*-----------------------------------------------------------------
011900 INPUT-OUTPUT                SECTION.
012000 FILE-CONTROL.
012100     SELECT  FX-RATES-FILE
012200             ASSIGN TO       FXRATES
012300             ORGANIZATION IS SEQUENTIAL
012400             FILE STATUS IS  WS-FXRATES-STATUS.
012500
012600     SELECT  USERS-FILE-IN
012700             ASSIGN TO       USERIN
012800             ORGANIZATION IS SEQUENTIAL
012900             FILE STATUS IS  WS-USERIN-STATUS.
013000
013100     SELECT  USERS-FILE-OUT
013200             ASSIGN TO       USEROUT
013300             ORGANIZATION IS SEQUENTIAL
013400             FILE STATUS IS  WS-USEROUT-STATUS.
013500
013600     SELECT  TRANSACTIONS-FILE
013700             ASSIGN TO       TRANIN
013800             ORGANIZATION IS LINE SEQUENTIAL
013900             FILE STATUS IS  WS-TRANIN-STATUS.
014000
014100     SELECT  TRANSACTION-LOG
014200             ASSIGN TO       TRANLOG
014300             ORGANIZATION IS LINE SEQUENTIAL
014400             FILE STATUS IS  WS-TRANLOG-STATUS.
014500
014600******************************************************************
014700 DATA                        DIVISION.
014800*-----------------------------------------------------------------
014900 FILE                        SECTION.
015000 FD  FX-RATES-FILE
015100     RECORD CONTAINS 93 CHARACTERS
015200     DATA RECORD IS CCY-RATE-RECORD.
015300     COPY "C:\Copybooks\CcyRateRecord.cpy".
015400
015500 FD  USERS-FILE-IN
015600     RECORD CONTAINS 212 CHARACTERS
015700     DATA RECORD IS USER-RECORD-IN.
015800     COPY "C:\Copybooks\UserRecord.cpy"
015900          REPLACING  ==USER-RECORD== BY ==USER-RECORD-IN==.
016000
016100 FD  USERS-FILE-OUT
016200     RECORD CONTAINS 212 CHARACTERS
016300     DATA RECORD IS USER-RECORD-OUT.
016400     COPY "C:\Copybooks\UserRecord.cpy"
016500          REPLACING  ==USER-RECORD==        BY
016600                     ==USER-RECORD-OUT==
016700                     ==USR-NAME==           BY
016800                     ==USR-NAME-OUT==
016900                     ==USR-WALLET-COUNT==   BY
017000                     ==USR-WALLET-COUNT-OUT==
017100                     ==USR-WALLET-TABLE==   BY
017200                     ==USR-WALLET-TABLE-OUT==
017300                     ==USR-WALLET-IDX==     BY
017400                     ==USR-WALLET-IDX-OUT==
017500                     ==USR-WALLET-CCY==     BY
017600                     ==USR-WALLET-CCY-OUT==
017700                     ==USR-WALLET-AMOUNT==  BY
017800                     ==USR-WALLET-AMOUNT-OUT==.
017900
018000 FD  TRANSACTIONS-FILE
018100     RECORD CONTAINS 80 CHARACTERS
018200     DATA RECORD IS TRAN-LINE-IN.
018300 01  TRAN-LINE-IN                    PIC X(80).
018400
018500 FD  TRANSACTION-LOG
018600     RECORD CONTAINS 127 CHARACTERS
018700     DATA RECORD IS LOG-LINE-OUT.
018800 01  LOG-LINE-OUT.
018900     05  LOG-LEVEL-OUT               PIC X(05).
019000     05  FILLER                      PIC X(01) VALUE SPACE.
019100     05  LOG-MESSAGE-OUT             PIC X(120).
019200     05  FILLER                      PIC X(01) VALUE SPACE.
019300
019400*-----------------------------------------------------------------
019500 WORKING-STORAGE             SECTION.
019600*-----------------------------------------------------------------
019700* 01  RUN-TIME SWITCHES AND EOF/EDIT INDICATORS
019800*-----------------------------------------------------------------
019900 01  SWITCHES-AND-COUNTERS.
020000     05  WS-TRANIN-EOF-SW            PIC X(01) VALUE "N".
020100         88  TRANIN-EOF                        VALUE "Y".
020200     05  WS-EDIT-OK-SW               PIC X(01) VALUE "Y".
020300         88  EDIT-PASSED                       VALUE "Y".
020400         88  EDIT-FAILED                       VALUE "N".
020500     05  WS-ROSTER-FOUND-SW          PIC X(01) VALUE "N".
020600         88  ROSTER-ENTRY-FOUND                VALUE "Y".
020700     05  WS-CCY-FOUND-SW             PIC X(01) VALUE "N".
020800         88  CCY-ENTRY-FOUND                   VALUE "Y".
020900     05  WS-WALLET-FOUND-SW          PIC X(01) VALUE "N".
021000         88  WALLET-ENTRY-FOUND                VALUE "Y".
021100     05  WS-FROM-WALLET-IDX          PIC 9(02) COMP VALUE ZERO.
021200     05  FILLER                      PIC X(05).
021300
021400*-----------------------------------------------------------------
021500* 01  FILE STATUS BYTES
021600*-----------------------------------------------------------------
021700 01  FILE-STATUS-AREA.
021800     05  WS-FXRATES-STATUS           PIC X(02).
021900     05  WS-USERIN-STATUS            PIC X(02).
022000     05  WS-USEROUT-STATUS           PIC X(02).
022100     05  WS-TRANIN-STATUS            PIC X(02).
022200     05  WS-TRANLOG-STATUS           PIC X(02).
022300     05  FILLER                      PIC X(06).
022400
022500*-----------------------------------------------------------------
022600* 01  LOG SKIP/POST REASON -- ONE 88 PER VALIDATION RULE, IN
022700*     THE SAME ORDER THE RULES ARE APPLIED
022800*-----------------------------------------------------------------
022900 01  WS-LOG-REASON-CODE             PIC 9(02) COMP VALUE ZERO.
023000     88  REASON-SUCCESS                       VALUE 00.
023100     88  REASON-BAD-COMPONENT-COUNT           VALUE 01.
023200     88  REASON-USER-NOT-FOUND                VALUE 02.
023300     88  REASON-SAME-CURRENCY                 VALUE 03.
023400     88  REASON-INVALID-CURRENCY              VALUE 04.
023500     88  REASON-AMOUNT-NOT-NUMERIC            VALUE 05.
023600     88  REASON-AMOUNT-NOT-POSITIVE           VALUE 06.
023700     88  REASON-WALLET-MISSING-CCY            VALUE 07.
023800     88  REASON-INSUFFICIENT-BALANCE          VALUE 08.
023900
024000*-----------------------------------------------------------------
024100* 01  IN-MEMORY CURRENCY RATE TABLE -- LOADED ONCE FROM
024200*     FX-RATES-FILE, SEARCHED ALL (RATE FEED IS SORTED ASCENDING
024300*     BY ACRONYM).  ONLY THE FIELDS THE CONVERSION ARITHMETIC
024400*     NEEDS ARE CARRIED HERE -- THE DESCRIPTIVE FIELDS (ALPHA
024500*     CODE, NUMERIC CODE, NAME, DATE) STAY ON THE FD RECORD.
024600*-----------------------------------------------------------------
024700 01  WS-CCY-TABLE.
024800     05  WS-CCY-COUNT                PIC 9(04) COMP VALUE ZERO.
024900     05  FILLER                      PIC X(04).
025000     05  WS-CCY-ENTRY OCCURS 1 TO 300 TIMES
025100             DEPENDING ON WS-CCY-COUNT
025200             ASCENDING KEY IS WS-CCY-ENTRY-ACRONYM
025300             INDEXED BY WS-CCY-IDX.
025400         10  WS-CCY-ENTRY-ACRONYM    PIC X(03).
025500         10  WS-CCY-ENTRY-RATE       PIC S9(05)V9(09) COMP-3.
025600         10  WS-CCY-ENTRY-INV-RATE   PIC S9(05)V9(09) COMP-3.
025700
025800*-----------------------------------------------------------------
025900* 01  IN-MEMORY WALLET ROSTER -- LOADED ONCE FROM USERS-FILE-IN,
026000*     SEARCHED SERIALLY BY NAME (FIRST MATCH WINS, NO DUPLICATE
026100*     HANDLING), RE-WRITTEN IN FULL AFTER EVERY POSTED
026200*     TRANSACTION.
026300*-----------------------------------------------------------------
026400 01  WS-ROSTER-TABLE.
026500     05  WS-ROSTER-COUNT             PIC 9(04) COMP VALUE ZERO.
026600     05  FILLER                      PIC X(04).
026700     05  WS-ROSTER-ENTRY OCCURS 1 TO 500 TIMES
026800             DEPENDING ON WS-ROSTER-COUNT
026900             INDEXED BY WS-ROSTER-IDX.
027000         10  WS-ROSTER-NAME          PIC X(20).
027100         10  WS-ROSTER-WALLET-COUNT  PIC 9(02).
027200         10  WS-ROSTER-WALLET OCCURS 20 TIMES
027300                 INDEXED BY WS-ROSTER-WALLET-IDX.
027400             15  WS-ROSTER-WALLET-CCY    PIC X(03).
027500             15  WS-ROSTER-WALLET-AMOUNT PIC S9(09)V99 COMP-3.
027600
027700*-----------------------------------------------------------------
027800* 01  ONE TRANSACTION LINE, SPLIT INTO COMPONENTS
027900*-----------------------------------------------------------------
028000 01  WS-TRAN-SPLIT-AREA.
028100     05  WS-TRAN-COMPONENT-COUNT     PIC 9(02) COMP VALUE ZERO.
028200     05  WS-TRAN-FIELD-1             PIC X(20).
028300     05  WS-TRAN-FIELD-2             PIC X(20).
028400     05  WS-TRAN-FIELD-3             PIC X(20).
028500     05  WS-TRAN-FIELD-4             PIC X(20).
028600     05  WS-TRAN-FIELD-5             PIC X(20).
028700     05  WS-TRAN-FIELD-6             PIC X(20).
028800     05  FILLER                      PIC X(04).
028900 01  WS-TRAN-FIELDS.
029000     05  WS-TRAN-USER-NAME           PIC X(20).
029100     05  WS-TRAN-FROM-CCY            PIC X(03).
029200     05  WS-TRAN-TO-CCY              PIC X(03).
029300     05  WS-TRAN-AMOUNT-TEXT         PIC X(15).
029400     05  FILLER                      PIC X(05).
029500
029600*-----------------------------------------------------------------
029700* 01  AMOUNT PARSE WORK AREA -- NO NUMVAL AVAILABLE ON THIS
029800*     COMPILER, SO THE DECIMAL POINT IS LOCATED BY HAND AND THE
029900*     INTEGER/DECIMAL HALVES ARE MOVED SEPARATELY.  AMOUNTS ARE
030000*     LIMITED TO TWO DECIMAL PLACES, WHICH COVERS EVERY
030100*     CURRENCY THIS SHOP CONVERTS.  08/09/26: AN OPTIONAL LEADING
030200*     + OR - IS STRIPPED BEFORE THE DIGITS ARE VALIDATED SO A
030300*     NEGATIVE AMOUNT PARSES CLEANLY AND FALLS INTO THE AMOUNT-
030400*     POSITIVE EDIT INSTEAD OF BEING MISCALLED NOT-NUMERIC.
030500*-----------------------------------------------------------------
030600 01  WS-AMOUNT-PARSE-AREA.
030700     05  WS-AMT-SCAN-IDX             PIC 9(02) COMP VALUE ZERO.
030800     05  WS-AMT-TEXT-LEN             PIC 9(02) COMP VALUE ZERO.
030900     05  WS-AMT-NUM-START-POS        PIC 9(02) COMP VALUE 1.
031000     05  WS-AMT-DOT-POS              PIC 9(02) COMP VALUE ZERO.
031100     05  WS-AMT-INT-LEN              PIC 9(02) COMP VALUE ZERO.
031200     05  WS-AMT-DEC-LEN              PIC 9(02) COMP VALUE ZERO.
031300     05  WS-AMT-SIGN-CHAR            PIC X(01) VALUE SPACE.
031400         88  AMOUNT-IS-NEGATIVE                VALUE "-".
031500     05  WS-AMT-PARSE-OK-SW          PIC X(01) VALUE "Y".
031600         88  AMOUNT-PARSE-OK                   VALUE "Y".
031700         88  AMOUNT-PARSE-BAD                   VALUE "N".
031800     05  WS-AMT-INT-NUM              PIC 9(12).
031900     05  WS-AMT-DEC-1                PIC 9(01).
032000     05  WS-AMT-DEC-2                PIC 9(02).
032100     05  FILLER                      PIC X(02).
032200 01  WS-PARSED-AMOUNT                PIC S9(09)V99 COMP-3
032300                                      VALUE ZERO.
032400
032500*-----------------------------------------------------------------
032600* 01  CONVERSION WORK AREA
032700*-----------------------------------------------------------------
032800 01  WS-CONVERSION-AREA.
032900     05  WS-FROM-INV-RATE            PIC S9(05)V9(09) COMP-3.
033000     05  WS-TO-RATE                  PIC S9(05)V9(09) COMP-3.
033100     05  WS-USD-AMOUNT               PIC S9(09)V99 COMP-3.
033200     05  WS-CREDIT-AMOUNT            PIC S9(09)V99 COMP-3.
033300     05  FILLER                      PIC X(04).
033400
033500*-----------------------------------------------------------------
033600* 01  LOG-LINE BUILD AREA -- THE EDITED/ALTERNATE-VIEW FIELDS
033700*     BELOW ARE THE SHOP'S STANDARD WAY OF SQUEEZING THE
033800*     LEADING SPACES OUT OF AN EDITED NUMERIC BEFORE IT GOES
033900*     INTO A STRUNG-TOGETHER MESSAGE LINE.
034000*-----------------------------------------------------------------
034100 01  WS-LOG-FROM-AMT-ED              PIC ZZZZZZZ9.99.
034200 01  WS-LOG-FROM-AMT-ED-X REDEFINES WS-LOG-FROM-AMT-ED
034300                                     PIC X(11).
034400 01  WS-LOG-TO-AMT-ED                PIC ZZZZZZZ9.99.
034500 01  WS-LOG-TO-AMT-ED-X REDEFINES WS-LOG-TO-AMT-ED
034600                                     PIC X(11).
034700 01  WS-LOG-LEAD-SPACES              PIC 9(02) COMP VALUE ZERO.
034800 01  WS-LOG-FROM-AMT-TRIM            PIC X(11) VALUE SPACES.
034900 01  WS-LOG-TO-AMT-TRIM              PIC X(11) VALUE SPACES.
035000 01  WS-LOG-MSG-TEXT                 PIC X(120) VALUE SPACES.
035100
035200*-----------------------------------------------------------------
035300* 01  RUN-DATE BANNER AREA -- THE 6-DIGIT SYSTEM DATE IS
035400*     REDEFINED INTO ITS YY/MM/DD PARTS SO THE CENTURY CAN BE
035500*     PREPENDED BY HAND (SEE THE 99/01/11 Y2K ENTRY ABOVE).
035600*-----------------------------------------------------------------
035700 01  WS-TODAY-DATE                   PIC 9(06) VALUE ZERO.
035800 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
035900     05  WS-TODAY-YY                 PIC 9(02).
036000     05  WS-TODAY-MM                 PIC 9(02).
036100     05  WS-TODAY-DD                 PIC 9(02).
036200 01  WS-BANNER-DATE-TEXT             PIC X(10) VALUE SPACES.
036300 01  WS-BANNER-TYPE-SW               PIC X(01) VALUE "S".
036400     88  BANNER-IS-START                       VALUE "S".
036500     88  BANNER-IS-END                         VALUE "E".
036600
036700******************************************************************
036800 PROCEDURE                   DIVISION.
036900*-----------------------------------------------------------------
037000* MAIN LINE
037100*-----------------------------------------------------------------
037200 100-FX-CONVERT-BATCH.
037300     PERFORM 200-INITIATE-FX-BATCH.
037400     PERFORM 200-PROCEED-FX-BATCH UNTIL TRANIN-EOF.
037500     PERFORM 200-TERMINATE-FX-BATCH.
037600
037700     STOP RUN.
037800
037900******************************************************************
038000* OPEN FILES, LOAD RATE TABLE AND ROSTER, WRITE THE START
038100* BANNER, PRIME THE TRANSACTION READ.
038200*-----------------------------------------------------------------
038300 200-INITIATE-FX-BATCH.
038400     PERFORM 300-OPEN-ALL-FILES.
038500     PERFORM 300-LOAD-CCY-RATE-TABLE
038600         THRU 300-LOAD-CCY-RATE-TABLE-EXIT.
038700     PERFORM 300-LOAD-USER-ROSTER
038800         THRU 300-LOAD-USER-ROSTER-EXIT.
038900     SET BANNER-IS-START TO TRUE.
039000     PERFORM 300-WRITE-RUN-BANNER.
039100     PERFORM 300-READ-TRANSACTIONS-FILE.
039200
039300*-----------------------------------------------------------------
039400* EDIT, CONVERT AND LOG ONE TRANSACTION, THEN READ THE NEXT.
039500*-----------------------------------------------------------------
039600 200-PROCEED-FX-BATCH.
039700     PERFORM 300-PROCESS-ONE-TRANSACTION
039800         THRU 300-PROCESS-ONE-TRANSACTION-EXIT.
039900     PERFORM 300-READ-TRANSACTIONS-FILE.
040000
040100*-----------------------------------------------------------------
040200* WRITE THE END BANNER AND CLOSE EVERYTHING DOWN.
040300*-----------------------------------------------------------------
040400 200-TERMINATE-FX-BATCH.
040500     SET BANNER-IS-END TO TRUE.
040600     PERFORM 300-WRITE-RUN-BANNER.
040700     PERFORM 300-CLOSE-ALL-FILES.
040800
040900******************************************************************
041000 300-OPEN-ALL-FILES.
041100     OPEN    INPUT   FX-RATES-FILE
041200             INPUT   USERS-FILE-IN
041300             INPUT   TRANSACTIONS-FILE
041400             OUTPUT  TRANSACTION-LOG.
041500
041600*-----------------------------------------------------------------
041700* LOAD THE RATE TABLE.  THE FEED IS MAINTAINED IN ASCENDING
041800* CCY-ACRONYM SEQUENCE SO THE TABLE CAN BE SEARCHED ALL LATER
041900* -- NO INDEXED FILE SUPPORT ON THIS COMPILER.
042000*-----------------------------------------------------------------
042100 300-LOAD-CCY-RATE-TABLE.
042200     PERFORM 400-READ-FX-RATES-FILE.
042300     PERFORM 400-BUILD-CCY-TABLE-ENTRY
042400         UNTIL WS-FXRATES-STATUS = "10".
042500 300-LOAD-CCY-RATE-TABLE-EXIT.
042600     EXIT.
042700
042800*-----------------------------------------------------------------
042900* LOAD THE WALLET ROSTER.
043000*-----------------------------------------------------------------
043100 300-LOAD-USER-ROSTER.
043200     PERFORM 400-READ-USERS-FILE-IN.
043300     PERFORM 400-BUILD-ROSTER-TABLE-ENTRY
043400         UNTIL WS-USERIN-STATUS = "10".
043500 300-LOAD-USER-ROSTER-EXIT.
043600     EXIT.
043700
043800*-----------------------------------------------------------------
043900 300-READ-TRANSACTIONS-FILE.
044000     READ TRANSACTIONS-FILE
044100         AT END
044200             MOVE "Y" TO WS-TRANIN-EOF-SW
044300     END-READ.
044400
044500*-----------------------------------------------------------------
044600* RUN THE FULL VALIDATION CHAIN IN SPEC ORDER, CONVERT AND
044700* APPLY IF EVERY EDIT PASSED, THEN LOG THE OUTCOME.  EACH
044800* 400-EDIT PARAGRAPH IS A NO-OP ONCE A PRIOR EDIT HAS FAILED.
044900*-----------------------------------------------------------------
045000 300-PROCESS-ONE-TRANSACTION.
045100     SET EDIT-PASSED       TO TRUE.
045200     SET REASON-SUCCESS    TO TRUE.
045300     PERFORM 400-SPLIT-TRAN-LINE.
045400     PERFORM 400-EDIT-COMPONENT-COUNT.
045500     PERFORM 400-EDIT-USER-EXISTS.
045600     PERFORM 400-EDIT-SAME-CURRENCY.
045700     PERFORM 400-EDIT-FROM-CCY-KNOWN.
045800     PERFORM 400-EDIT-TO-CCY-KNOWN.
045900     PERFORM 400-EDIT-AMOUNT-NUMERIC.
046000     PERFORM 400-EDIT-AMOUNT-POSITIVE.
046100     PERFORM 400-EDIT-WALLET-HAS-FROM-CCY.
046200     PERFORM 400-EDIT-SUFFICIENT-BALANCE.
046300     IF EDIT-PASSED
046400         PERFORM 400-CONVERT-AND-APPLY
046500     END-IF.
046600     PERFORM 400-WRITE-LOG-LINE.
046700 300-PROCESS-ONE-TRANSACTION-EXIT.
046800     EXIT.
046900
047000*-----------------------------------------------------------------
047100* WRITE THE START-OF-RUN OR END-OF-RUN BANNER LINE.  UPSI-0
047200* TELLS THE BANNER WHETHER THIS WAS THE SCHEDULED NIGHTLY
047300* CYCLE OR AN OPERATOR-REQUESTED ON-DEMAND RUN.
047400*-----------------------------------------------------------------
047500 300-WRITE-RUN-BANNER.
047600     ACCEPT WS-TODAY-DATE FROM DATE.
047700     PERFORM 500-BUILD-BANNER-DATE-TEXT.
047800     MOVE "INFO " TO LOG-LEVEL-OUT.
047900     IF BANNER-IS-START
048000         IF FX-ON-DEMAND-RUN
048100             STRING "FX CONVERT BATCH - ON-DEMAND RUN STARTED "
048200                     DELIMITED BY SIZE
048300                    WS-BANNER-DATE-TEXT DELIMITED BY SPACE
048400                    INTO LOG-MESSAGE-OUT
048500         ELSE
048600             STRING "FX CONVERT BATCH - SCHEDULED RUN STARTED "
048700                     DELIMITED BY SIZE
048800                    WS-BANNER-DATE-TEXT DELIMITED BY SPACE
048900                    INTO LOG-MESSAGE-OUT
049000         END-IF
049100     ELSE
049200         STRING "FX CONVERT BATCH - RUN COMPLETE "
049300                 DELIMITED BY SIZE
049400                WS-BANNER-DATE-TEXT DELIMITED BY SPACE
049500                INTO LOG-MESSAGE-OUT
049600     END-IF.
049700     WRITE LOG-LINE-OUT.
049800
049900*-----------------------------------------------------------------
050000 300-CLOSE-ALL-FILES.
050100     CLOSE   FX-RATES-FILE
050200             USERS-FILE-IN
050300             TRANSACTIONS-FILE
050400             TRANSACTION-LOG.
050500
050600******************************************************************
050700 400-READ-FX-RATES-FILE.
050800     READ FX-RATES-FILE
050900         AT END MOVE "10" TO WS-FXRATES-STATUS
051000     END-READ.
051100
051200*-----------------------------------------------------------------
051300 400-BUILD-CCY-TABLE-ENTRY.
051400     ADD 1 TO WS-CCY-COUNT.
051500     MOVE CCY-ACRONYM      TO WS-CCY-ENTRY-ACRONYM (WS-CCY-COUNT).
051600     MOVE CCY-RATE         TO WS-CCY-ENTRY-RATE    (WS-CCY-COUNT).
051700     MOVE CCY-INVERSE-RATE
051800         TO WS-CCY-ENTRY-INV-RATE (WS-CCY-COUNT).
051900     PERFORM 400-READ-FX-RATES-FILE.
052000
052100*-----------------------------------------------------------------
052200 400-READ-USERS-FILE-IN.
052300     READ USERS-FILE-IN
052400         AT END MOVE "10" TO WS-USERIN-STATUS
052500     END-READ.
052600
052700*-----------------------------------------------------------------
052800 400-BUILD-ROSTER-TABLE-ENTRY.
052900     ADD 1 TO WS-ROSTER-COUNT.
053000     MOVE USR-NAME TO WS-ROSTER-NAME (WS-ROSTER-COUNT).
053100     MOVE USR-WALLET-COUNT
053200         TO WS-ROSTER-WALLET-COUNT (WS-ROSTER-COUNT).
053300     PERFORM 500-COPY-WALLET-ENTRIES
053400         VARYING WS-ROSTER-WALLET-IDX FROM 1 BY 1
053500             UNTIL WS-ROSTER-WALLET-IDX >
053600                   USR-WALLET-COUNT.
053700     PERFORM 400-READ-USERS-FILE-IN.
053800
053900*-----------------------------------------------------------------
054000* SPLIT THE RAW LINE ON BLANKS.  UP TO 6 SLOTS ARE CAPTURED SO
054100* THE COMPONENT-COUNT EDIT CAN DETECT "TOO MANY" AS WELL AS
054200* "TOO FEW" -- ONLY THE FIRST FOUR SLOTS ARE EVER USED.
054300*-----------------------------------------------------------------
054400 400-SPLIT-TRAN-LINE.
054500     MOVE SPACES TO WS-TRAN-FIELD-1 WS-TRAN-FIELD-2
054600                    WS-TRAN-FIELD-3 WS-TRAN-FIELD-4
054700                    WS-TRAN-FIELD-5 WS-TRAN-FIELD-6.
054800     MOVE ZERO   TO WS-TRAN-COMPONENT-COUNT.
054900     UNSTRING TRAN-LINE-IN DELIMITED BY ALL SPACE
055000         INTO WS-TRAN-FIELD-1 WS-TRAN-FIELD-2
055100              WS-TRAN-FIELD-3 WS-TRAN-FIELD-4
055200              WS-TRAN-FIELD-5 WS-TRAN-FIELD-6
055300         TALLYING IN WS-TRAN-COMPONENT-COUNT.
055400     IF WS-TRAN-COMPONENT-COUNT = 4
055500         MOVE WS-TRAN-FIELD-1 TO WS-TRAN-USER-NAME
055600         MOVE WS-TRAN-FIELD-2 TO WS-TRAN-FROM-CCY
055700         MOVE WS-TRAN-FIELD-3 TO WS-TRAN-TO-CCY
055800         MOVE WS-TRAN-FIELD-4 TO WS-TRAN-AMOUNT-TEXT
055900     END-IF.
056000
056100*-----------------------------------------------------------------
056200 400-EDIT-COMPONENT-COUNT.
056300     IF EDIT-PASSED
056400         IF WS-TRAN-COMPONENT-COUNT NOT = 4
056500             SET EDIT-FAILED             TO TRUE
056600             SET REASON-BAD-COMPONENT-COUNT TO TRUE
056700         END-IF
056800     END-IF.
056900
057000*-----------------------------------------------------------------
057100* LOOK UP THE USER BY NAME.  LINEAR SCAN, FIRST MATCH WINS --
057200* THE ROSTER HAS NO KEY AND NO DUPLICATE-NAME HANDLING.
057300*-----------------------------------------------------------------
057400 400-EDIT-USER-EXISTS.
057500     IF EDIT-PASSED
057600         SET WS-ROSTER-IDX TO 1
057700         SET ROSTER-ENTRY-FOUND TO FALSE
057800         MOVE "N" TO WS-ROSTER-FOUND-SW
057900         SEARCH WS-ROSTER-ENTRY
058000             AT END
058100                 SET EDIT-FAILED TO TRUE
058200                 SET REASON-USER-NOT-FOUND TO TRUE
058300             WHEN WS-ROSTER-NAME (WS-ROSTER-IDX) =
058400                  WS-TRAN-USER-NAME
058500                 MOVE "Y" TO WS-ROSTER-FOUND-SW
058600         END-SEARCH
058700     END-IF.
058800
058900*-----------------------------------------------------------------
059000 400-EDIT-SAME-CURRENCY.
059100     IF EDIT-PASSED
059200         IF WS-TRAN-FROM-CCY = WS-TRAN-TO-CCY
059300             SET EDIT-FAILED TO TRUE
059400             SET REASON-SAME-CURRENCY TO TRUE
059500         END-IF
059600     END-IF.
059700
059800*-----------------------------------------------------------------
059900* A CODE IS KNOWN IF IT IS THE LITERAL "usd" OR IT IS PRESENT
060000* IN THE RATE TABLE.  CHECKED INDEPENDENTLY FOR FROM AND TO.
060100*-----------------------------------------------------------------
060200 400-EDIT-FROM-CCY-KNOWN.
060300     IF EDIT-PASSED
060400         IF WS-TRAN-FROM-CCY NOT = "usd"
060500             SET WS-CCY-IDX TO 1
060600             MOVE "N" TO WS-CCY-FOUND-SW
060700             SEARCH ALL WS-CCY-ENTRY
060800                 AT END
060900                     SET EDIT-FAILED TO TRUE
061000                     SET REASON-INVALID-CURRENCY TO TRUE
061100                 WHEN WS-CCY-ENTRY-ACRONYM (WS-CCY-IDX) =
061200                      WS-TRAN-FROM-CCY
061300                     MOVE "Y" TO WS-CCY-FOUND-SW
061400             END-SEARCH
061500         END-IF
061600     END-IF.
061700
061800*-----------------------------------------------------------------
061900 400-EDIT-TO-CCY-KNOWN.
062000     IF EDIT-PASSED
062100         IF WS-TRAN-TO-CCY NOT = "usd"
062200             SET WS-CCY-IDX TO 1
062300             MOVE "N" TO WS-CCY-FOUND-SW
062400             SEARCH ALL WS-CCY-ENTRY
062500                 AT END
062600                     SET EDIT-FAILED TO TRUE
062700                     SET REASON-INVALID-CURRENCY TO TRUE
062800                 WHEN WS-CCY-ENTRY-ACRONYM (WS-CCY-IDX) =
062900                      WS-TRAN-TO-CCY
063000                     MOVE "Y" TO WS-CCY-FOUND-SW
063100             END-SEARCH
063200         END-IF
063300     END-IF.
063400
063500*-----------------------------------------------------------------
063600* PARSE THE AMOUNT TEXT BY HAND -- LOCATE THE DECIMAL POINT
063700* (IF ANY), SPLIT INTO INTEGER AND DECIMAL HALVES, AND BUILD
063800* THE PACKED WORKING AMOUNT.  NO MORE THAN 2 DECIMAL DIGITS
063900* ARE SUPPORTED, WHICH MATCHES EVERY RATE FEED THIS SHOP HAS
064000* EVER RECEIVED.
064100*-----------------------------------------------------------------
064200 400-EDIT-AMOUNT-NUMERIC.
064300     IF EDIT-PASSED
064400         SET AMOUNT-PARSE-OK TO TRUE
064500         PERFORM 500-FIND-AMOUNT-TEXT-LENGTH
064600         PERFORM 500-EDIT-AMOUNT-SIGN
064700         PERFORM 500-FIND-AMOUNT-DECIMAL-POINT
064800         PERFORM 500-VALIDATE-AMOUNT-HALVES
064900         IF AMOUNT-PARSE-BAD
065000             SET EDIT-FAILED TO TRUE
065100             SET REASON-AMOUNT-NOT-NUMERIC TO TRUE
065200         ELSE
065300             PERFORM 500-BUILD-PARSED-AMOUNT
065400         END-IF
065500     END-IF.
065600
065700*-----------------------------------------------------------------
065800 400-EDIT-AMOUNT-POSITIVE.
065900     IF EDIT-PASSED
066000         IF WS-PARSED-AMOUNT NOT GREATER THAN ZERO
066100             SET EDIT-FAILED TO TRUE
066200             SET REASON-AMOUNT-NOT-POSITIVE TO TRUE
066300         END-IF
066400     END-IF.
066500
066600*-----------------------------------------------------------------
066700* THE SELECTED USER'S WALLET MUST CONTAIN AN ENTRY FOR THE
066800* FROM CURRENCY.
066900*-----------------------------------------------------------------
067000 400-EDIT-WALLET-HAS-FROM-CCY.
067100     IF EDIT-PASSED
067200         MOVE "N" TO WS-WALLET-FOUND-SW
067300         MOVE ZERO TO WS-FROM-WALLET-IDX
067400         PERFORM 500-SEARCH-WALLET-FOR-FROM-CCY
067500             VARYING WS-ROSTER-WALLET-IDX FROM 1 BY 1
067600                 UNTIL WS-ROSTER-WALLET-IDX >
067700                       WS-ROSTER-WALLET-COUNT (WS-ROSTER-IDX)
067800                 OR WALLET-ENTRY-FOUND
067900         IF NOT WALLET-ENTRY-FOUND
068000             SET EDIT-FAILED TO TRUE
068100             SET REASON-WALLET-MISSING-CCY TO TRUE
068200         END-IF
068300     END-IF.
068400
068500*-----------------------------------------------------------------
068600* 08/09/26: BALANCE CHECK MUST INDEX ON WS-FROM-WALLET-IDX, THE
068700* SLOT 500-SEARCH-WALLET-FOR-FROM-CCY ACTUALLY MATCHED -- NOT ON
068800* WS-ROSTER-WALLET-IDX, WHICH THE PERFORM VARYING LOOP CONTROL
068900* HAS ALREADY STEPPED PAST THE MATCH BY THE TIME THE LOOP EXITS.
069000* REQUEST 9238.
069100*-----------------------------------------------------------------
069200 400-EDIT-SUFFICIENT-BALANCE.
069300     IF EDIT-PASSED
069400         IF WS-ROSTER-WALLET-AMOUNT
069500                 (WS-ROSTER-IDX, WS-FROM-WALLET-IDX)
069600             LESS THAN WS-PARSED-AMOUNT
069700             SET EDIT-FAILED TO TRUE
069800             SET REASON-INSUFFICIENT-BALANCE TO TRUE
069900         END-IF
070000     END-IF.
070100
070200*-----------------------------------------------------------------
070300* EVERY EDIT PASSED.  COMPUTE THE CREDIT AMOUNT WITH USD AS
070400* THE PIVOT CURRENCY, CALL WALLET-UPDATE TO POST BOTH SIDES
070500* OF THE WALLET, AND RE-WRITE THE FULL ROSTER.
070600*-----------------------------------------------------------------
070700 400-CONVERT-AND-APPLY.
070800     PERFORM 500-LOOKUP-FROM-RATE.
070900     PERFORM 500-LOOKUP-TO-RATE.
071000     EVALUATE TRUE
071100         WHEN WS-TRAN-TO-CCY = "usd"
071200             COMPUTE WS-CREDIT-AMOUNT ROUNDED =
071300                     WS-PARSED-AMOUNT * WS-FROM-INV-RATE
071400         WHEN WS-TRAN-FROM-CCY = "usd"
071500             COMPUTE WS-CREDIT-AMOUNT ROUNDED =
071600                     WS-PARSED-AMOUNT * WS-TO-RATE
071700         WHEN OTHER
071800             COMPUTE WS-USD-AMOUNT ROUNDED =
071900                     WS-PARSED-AMOUNT * WS-FROM-INV-RATE
072000             COMPUTE WS-CREDIT-AMOUNT ROUNDED =
072100                     WS-USD-AMOUNT * WS-TO-RATE
072200     END-EVALUATE.
072300     CALL "WALLET-UPDATE" USING
072400             WS-ROSTER-WALLET-COUNT (WS-ROSTER-IDX)
072500             WS-ROSTER-WALLET       (WS-ROSTER-IDX)
072600             WS-TRAN-FROM-CCY
072700             WS-TRAN-TO-CCY
072800             WS-PARSED-AMOUNT
072900             WS-CREDIT-AMOUNT.
073000     PERFORM 400-REWRITE-USER-ROSTER.
073100
073200*-----------------------------------------------------------------
073300* RE-SERIALIZE THE WHOLE ROSTER -- NOT JUST THE CHANGED USER --
073400* THE SAME WAY THE ORIGINAL JOB DOES.
073500*-----------------------------------------------------------------
073600 400-REWRITE-USER-ROSTER.
073700     OPEN OUTPUT USERS-FILE-OUT.
073800     PERFORM 500-WRITE-ONE-ROSTER-RECORD
073900         VARYING WS-ROSTER-IDX FROM 1 BY 1
074000             UNTIL WS-ROSTER-IDX > WS-ROSTER-COUNT.
074100     CLOSE USERS-FILE-OUT.
074200
074300*-----------------------------------------------------------------
074400* BUILD AND WRITE THE ONE LOG LINE THIS TRANSACTION EARNED.
074500*-----------------------------------------------------------------
074600 400-WRITE-LOG-LINE.
074700     MOVE SPACES TO WS-LOG-MSG-TEXT.
074800     EVALUATE TRUE
074900         WHEN REASON-SUCCESS
075000             MOVE "INFO " TO LOG-LEVEL-OUT
075100             PERFORM 500-BUILD-SUCCESS-MESSAGE
075200         WHEN REASON-BAD-COMPONENT-COUNT
075300             MOVE "ERROR" TO LOG-LEVEL-OUT
075400             STRING "Skipped Transaction: Transaction does not "
075500                    "have exactly 4 components as required."
075600                    DELIMITED BY SIZE INTO WS-LOG-MSG-TEXT
075700         WHEN REASON-USER-NOT-FOUND
075800             MOVE "ERROR" TO LOG-LEVEL-OUT
075900             PERFORM 500-BUILD-USER-NOT-FOUND-MESSAGE
076000         WHEN REASON-SAME-CURRENCY
076100             MOVE "ERROR" TO LOG-LEVEL-OUT
076200             STRING "Skipped Transaction: Both the FROM and TO "
076300                    "currencies are the same."
076400                    DELIMITED BY SIZE INTO WS-LOG-MSG-TEXT
076500         WHEN REASON-INVALID-CURRENCY
076600             MOVE "ERROR" TO LOG-LEVEL-OUT
076700             STRING "Skipped Transaction: One or both of the "
076800                    "currencies is invalid."
076900                    DELIMITED BY SIZE INTO WS-LOG-MSG-TEXT
077000         WHEN REASON-AMOUNT-NOT-NUMERIC
077100             MOVE "FATAL" TO LOG-LEVEL-OUT
077200             STRING "Unable to parse string to a double for "
077300                    "the amount of conversion."
077400                    DELIMITED BY SIZE INTO WS-LOG-MSG-TEXT
077500         WHEN REASON-AMOUNT-NOT-POSITIVE
077600             MOVE "ERROR" TO LOG-LEVEL-OUT
077700             STRING "Skipped Transaction: Amount to convert is "
077800                    "less than or equal to 0."
077900                    DELIMITED BY SIZE INTO WS-LOG-MSG-TEXT
078000         WHEN REASON-WALLET-MISSING-CCY
078100             MOVE "ERROR" TO LOG-LEVEL-OUT
078200             PERFORM 500-BUILD-WALLET-MISSING-MESSAGE
078300         WHEN REASON-INSUFFICIENT-BALANCE
078400             MOVE "ERROR" TO LOG-LEVEL-OUT
078500             PERFORM 500-BUILD-INSUFFICIENT-BALANCE-MESSAGE
078600     END-EVALUATE.
078700     MOVE WS-LOG-MSG-TEXT TO LOG-MESSAGE-OUT.
078800     WRITE LOG-LINE-OUT.
078900
079000******************************************************************
079100 500-COPY-WALLET-ENTRIES.
079200     MOVE USR-WALLET-CCY (WS-ROSTER-WALLET-IDX) TO
079300          WS-ROSTER-WALLET-CCY (WS-ROSTER-COUNT,
079400                                WS-ROSTER-WALLET-IDX).
079500     MOVE USR-WALLET-AMOUNT (WS-ROSTER-WALLET-IDX) TO
079600          WS-ROSTER-WALLET-AMOUNT (WS-ROSTER-COUNT,
079700                                   WS-ROSTER-WALLET-IDX).
079800
079900*-----------------------------------------------------------------
080000 500-FIND-AMOUNT-TEXT-LENGTH.
080100     MOVE ZERO TO WS-AMT-TEXT-LEN.
080200     PERFORM 600-SCAN-FOR-LAST-NONBLANK
080300         VARYING WS-AMT-SCAN-IDX FROM 15 BY -1
080400             UNTIL WS-AMT-SCAN-IDX < 1
080500                OR WS-AMT-TEXT-LEN NOT = ZERO.
080600
080700*-----------------------------------------------------------------
080800 600-SCAN-FOR-LAST-NONBLANK.
080900     IF WS-TRAN-AMOUNT-TEXT (WS-AMT-SCAN-IDX:1) NOT = SPACE
081000         MOVE WS-AMT-SCAN-IDX TO WS-AMT-TEXT-LEN
081100     END-IF.
081200
081300*-----------------------------------------------------------------
081400* 08/09/26: A LEADING + OR - IS A VALID SIGN, NOT A NON-NUMERIC
081500* CHARACTER -- RECORD IT AND STEP THE DIGIT-SCAN START POSITION
081600* PAST IT SO THE NUMERIC-CLASS TESTS BELOW ONLY EVER LOOK AT
081700* DIGITS.  AN UNSIGNED AMOUNT LEAVES THE START POSITION AT 1.
081800*-----------------------------------------------------------------
081900 500-EDIT-AMOUNT-SIGN.
082000     MOVE 1     TO WS-AMT-NUM-START-POS.
082100     MOVE SPACE TO WS-AMT-SIGN-CHAR.
082200     IF WS-AMT-TEXT-LEN NOT = ZERO
082300         IF WS-TRAN-AMOUNT-TEXT (1:1) = "+"
082400            OR WS-TRAN-AMOUNT-TEXT (1:1) = "-"
082500             MOVE WS-TRAN-AMOUNT-TEXT (1:1) TO WS-AMT-SIGN-CHAR
082600             MOVE 2 TO WS-AMT-NUM-START-POS
082700         END-IF
082800     END-IF.
082900
083000*-----------------------------------------------------------------
083100 500-FIND-AMOUNT-DECIMAL-POINT.
083200     MOVE ZERO TO WS-AMT-DOT-POS.
083300     IF WS-AMT-TEXT-LEN NOT = ZERO
083400         PERFORM 600-SCAN-FOR-DECIMAL-POINT
083500             VARYING WS-AMT-SCAN-IDX FROM 1 BY 1
083600                 UNTIL WS-AMT-SCAN-IDX > WS-AMT-TEXT-LEN
083700     END-IF.
083800
083900*-----------------------------------------------------------------
084000 600-SCAN-FOR-DECIMAL-POINT.
084100     IF WS-TRAN-AMOUNT-TEXT (WS-AMT-SCAN-IDX:1) = "."
084200         MOVE WS-AMT-SCAN-IDX TO WS-AMT-DOT-POS
084300     END-IF.
084400
084500*-----------------------------------------------------------------
084600* WORK OUT THE LENGTH OF THE INTEGER AND DECIMAL HALVES AND
084700* MAKE SURE BOTH ARE ALL-NUMERIC AND WITHIN RANGE.
084800*-----------------------------------------------------------------
084900 500-VALIDATE-AMOUNT-HALVES.
085000     IF WS-AMT-TEXT-LEN = ZERO
085100         SET AMOUNT-PARSE-BAD TO TRUE
085200     ELSE
085300         IF WS-AMT-DOT-POS = ZERO
085400             COMPUTE WS-AMT-INT-LEN = WS-AMT-TEXT-LEN -
085500                              WS-AMT-NUM-START-POS + 1
085600             MOVE ZERO            TO WS-AMT-DEC-LEN
085700         ELSE
085800             COMPUTE WS-AMT-INT-LEN = WS-AMT-DOT-POS -
085900                                       WS-AMT-NUM-START-POS
086000             COMPUTE WS-AMT-DEC-LEN = WS-AMT-TEXT-LEN -
086100                                      WS-AMT-DOT-POS
086200         END-IF
086300         IF WS-AMT-INT-LEN = ZERO
086400            OR WS-AMT-INT-LEN > 12
086500            OR WS-AMT-DEC-LEN > 2
086600             SET AMOUNT-PARSE-BAD TO TRUE
086700         ELSE
086800             IF WS-TRAN-AMOUNT-TEXT
086900                     (WS-AMT-NUM-START-POS:WS-AMT-INT-LEN)
087000                     IS NOT NUMERIC
087100                 SET AMOUNT-PARSE-BAD TO TRUE
087200             END-IF
087300             IF WS-AMT-DEC-LEN > ZERO
087400                 IF WS-TRAN-AMOUNT-TEXT
087500                         (WS-AMT-DOT-POS + 1:WS-AMT-DEC-LEN)
087600                         IS NOT NUMERIC
087700                     SET AMOUNT-PARSE-BAD TO TRUE
087800                 END-IF
087900             END-IF
088000         END-IF
088100     END-IF.
088200
088300*-----------------------------------------------------------------
088400 500-BUILD-PARSED-AMOUNT.
088500     MOVE WS-TRAN-AMOUNT-TEXT
088600             (WS-AMT-NUM-START-POS:WS-AMT-INT-LEN)
088700         TO WS-AMT-INT-NUM.
088800     EVALUATE WS-AMT-DEC-LEN
088900         WHEN 0
089000             COMPUTE WS-PARSED-AMOUNT = WS-AMT-INT-NUM
089100         WHEN 1
089200             MOVE WS-TRAN-AMOUNT-TEXT (WS-AMT-DOT-POS + 1:1)
089300                 TO WS-AMT-DEC-1
089400             COMPUTE WS-PARSED-AMOUNT =
089500                     WS-AMT-INT-NUM + (WS-AMT-DEC-1 / 10)
089600         WHEN 2
089700             MOVE WS-TRAN-AMOUNT-TEXT (WS-AMT-DOT-POS + 1:2)
089800                 TO WS-AMT-DEC-2
089900             COMPUTE WS-PARSED-AMOUNT =
090000                     WS-AMT-INT-NUM + (WS-AMT-DEC-2 / 100)
090100     END-EVALUATE.
090200     IF AMOUNT-IS-NEGATIVE
090300         COMPUTE WS-PARSED-AMOUNT = WS-PARSED-AMOUNT * -1
090400     END-IF.
090500
090600*-----------------------------------------------------------------
090700 500-SEARCH-WALLET-FOR-FROM-CCY.
090800     IF WS-ROSTER-WALLET-CCY (WS-ROSTER-IDX, WS-ROSTER-WALLET-IDX)
090900             = WS-TRAN-FROM-CCY
091000         SET WALLET-ENTRY-FOUND TO TRUE
091100         MOVE WS-ROSTER-WALLET-IDX TO WS-FROM-WALLET-IDX
091200     END-IF.
091300
091400*-----------------------------------------------------------------
091500 500-LOOKUP-FROM-RATE.
091600     IF WS-TRAN-FROM-CCY = "usd"
091700         MOVE 1 TO WS-FROM-INV-RATE
091800     ELSE
091900         SET WS-CCY-IDX TO 1
092000         SEARCH ALL WS-CCY-ENTRY
092100             WHEN WS-CCY-ENTRY-ACRONYM (WS-CCY-IDX) =
092200                  WS-TRAN-FROM-CCY
092300                 MOVE WS-CCY-ENTRY-INV-RATE (WS-CCY-IDX)
092400                     TO WS-FROM-INV-RATE
092500         END-SEARCH
092600     END-IF.
092700
092800*-----------------------------------------------------------------
092900 500-LOOKUP-TO-RATE.
093000     IF WS-TRAN-TO-CCY = "usd"
093100         MOVE 1 TO WS-TO-RATE
093200     ELSE
093300         SET WS-CCY-IDX TO 1
093400         SEARCH ALL WS-CCY-ENTRY
093500             WHEN WS-CCY-ENTRY-ACRONYM (WS-CCY-IDX) =
093600                  WS-TRAN-TO-CCY
093700                 MOVE WS-CCY-ENTRY-RATE (WS-CCY-IDX)
093800                     TO WS-TO-RATE
093900         END-SEARCH
094000     END-IF.
094100
094200*-----------------------------------------------------------------
094300 500-WRITE-ONE-ROSTER-RECORD.
094400     MOVE WS-ROSTER-NAME (WS-ROSTER-IDX)
094500         TO USR-NAME-OUT.
094600     MOVE WS-ROSTER-WALLET-COUNT (WS-ROSTER-IDX)
094700         TO USR-WALLET-COUNT-OUT.
094800     PERFORM 600-COPY-ROSTER-WALLET-OUT
094900         VARYING WS-ROSTER-WALLET-IDX FROM 1 BY 1
095000             UNTIL WS-ROSTER-WALLET-IDX >
095100                   WS-ROSTER-WALLET-COUNT (WS-ROSTER-IDX).
095200     WRITE USER-RECORD-OUT.
095300
095400*-----------------------------------------------------------------
095500 600-COPY-ROSTER-WALLET-OUT.
095600     MOVE WS-ROSTER-WALLET-CCY (WS-ROSTER-IDX,
095700                                WS-ROSTER-WALLET-IDX)
095800         TO USR-WALLET-CCY-OUT (WS-ROSTER-WALLET-IDX).
095900     MOVE WS-ROSTER-WALLET-AMOUNT (WS-ROSTER-IDX,
096000                                   WS-ROSTER-WALLET-IDX)
096100         TO USR-WALLET-AMOUNT-OUT (WS-ROSTER-WALLET-IDX).
096200
096300*-----------------------------------------------------------------
096400* FORMAT TODAY'S DATE AS MM/DD/YY FOR THE RUN BANNER.
096500*-----------------------------------------------------------------
096600 500-BUILD-BANNER-DATE-TEXT.
096700     STRING WS-TODAY-MM DELIMITED BY SIZE
096800            "/"         DELIMITED BY SIZE
096900            WS-TODAY-DD DELIMITED BY SIZE
097000            "/"         DELIMITED BY SIZE
097100            WS-TODAY-YY DELIMITED BY SIZE
097200            INTO WS-BANNER-DATE-TEXT.
097300
097400*-----------------------------------------------------------------
097500* TRIM THE LEADING SPACES OFF THE EDITED FROM/TO AMOUNTS AND
097600* BUILD THE SUCCESS MESSAGE EXACTLY AS THE AUDIT TRANSCRIPT
097700* SPECIFIES IT.
097800*-----------------------------------------------------------------
097900 500-BUILD-SUCCESS-MESSAGE.
098000     MOVE WS-PARSED-AMOUNT TO WS-LOG-FROM-AMT-ED.
098100     MOVE ZERO TO WS-LOG-LEAD-SPACES.
098200     INSPECT WS-LOG-FROM-AMT-ED-X TALLYING WS-LOG-LEAD-SPACES
098300         FOR LEADING SPACE.
098400     MOVE SPACES TO WS-LOG-FROM-AMT-TRIM.
098500     STRING WS-LOG-FROM-AMT-ED-X (WS-LOG-LEAD-SPACES + 1:)
098600             DELIMITED BY SIZE INTO WS-LOG-FROM-AMT-TRIM.
098700
098800     MOVE WS-CREDIT-AMOUNT TO WS-LOG-TO-AMT-ED.
098900     MOVE ZERO TO WS-LOG-LEAD-SPACES.
099000     INSPECT WS-LOG-TO-AMT-ED-X TALLYING WS-LOG-LEAD-SPACES
099100         FOR LEADING SPACE.
099200     MOVE SPACES TO WS-LOG-TO-AMT-TRIM.
099300     STRING WS-LOG-TO-AMT-ED-X (WS-LOG-LEAD-SPACES + 1:)
099400             DELIMITED BY SIZE INTO WS-LOG-TO-AMT-TRIM.
099500
099600     MOVE SPACES TO WS-LOG-MSG-TEXT.
099700     STRING "Valid Transaction: Success! Converted "
099800                 DELIMITED BY SIZE
099900            WS-LOG-FROM-AMT-TRIM   DELIMITED BY SPACE
100000            WS-TRAN-FROM-CCY       DELIMITED BY SIZE
100100            " to "                 DELIMITED BY SIZE
100200            WS-LOG-TO-AMT-TRIM     DELIMITED BY SPACE
100300            WS-TRAN-TO-CCY         DELIMITED BY SIZE
100400            " for "                DELIMITED BY SIZE
100500            WS-TRAN-USER-NAME      DELIMITED BY SPACE
100600            "."                    DELIMITED BY SIZE
100700            INTO WS-LOG-MSG-TEXT.
100800
100900*-----------------------------------------------------------------
101000 500-BUILD-USER-NOT-FOUND-MESSAGE.
101100     MOVE SPACES TO WS-LOG-MSG-TEXT.
101200     STRING "Skipped Transaction: User called "
101300                 DELIMITED BY SIZE
101400            WS-TRAN-USER-NAME DELIMITED BY SPACE
101500            " not found."     DELIMITED BY SIZE
101600            INTO WS-LOG-MSG-TEXT.
101700
101800*-----------------------------------------------------------------
101900 500-BUILD-WALLET-MISSING-MESSAGE.
102000     MOVE SPACES TO WS-LOG-MSG-TEXT.
102100     STRING "Skipped Transaction: " DELIMITED BY SIZE
102200            WS-TRAN-USER-NAME       DELIMITED BY SPACE
102300            " does not have "       DELIMITED BY SIZE
102400            WS-TRAN-FROM-CCY        DELIMITED BY SIZE
102500            " (FROM currency)."     DELIMITED BY SIZE
102600            INTO WS-LOG-MSG-TEXT.
102700
102800*-----------------------------------------------------------------
102900 500-BUILD-INSUFFICIENT-BALANCE-MESSAGE.
103000     MOVE SPACES TO WS-LOG-MSG-TEXT.
103100     STRING "Skipped Transaction: " DELIMITED BY SIZE
103200            WS-TRAN-USER-NAME       DELIMITED BY SPACE
103300            " has insufficient amount of " DELIMITED BY SIZE
103400            WS-TRAN-FROM-CCY        DELIMITED BY SIZE
103500            " (FROM currency)."     DELIMITED BY SIZE
103600            INTO WS-LOG-MSG-TEXT.
