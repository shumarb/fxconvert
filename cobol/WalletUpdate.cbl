000100*================================================================
000200* WALLET-UPDATE
000300*
000400* CALLED SUB-PROGRAM THAT POSTS ONE CURRENCY CONVERSION AGAINST
000500* A SINGLE HOLDER'S WALLET SUB-TABLE, IN PLACE.  FX-CONVERT-BATCH
000600* CALLS THIS ONCE PER TRANSACTION THAT CLEARED EVERY EDIT -- THE
000700* CALLER HAS ALREADY VERIFIED THE FROM CURRENCY IS PRESENT AND
000800* CARRIES ENOUGH BALANCE, SO THIS PROGRAM DOES NO EDITING OF ITS
000900* OWN.  IT ONLY CREDITS THE TO CURRENCY (ADDING A NEW WALLET
001000* ENTRY IF THE HOLDER DID NOT ALREADY CARRY ONE), DEBITS THE
001100* FROM CURRENCY, AND PRUNES THE FROM ENTRY IF THE DEBIT LEFT IT
001200* AT A ZERO BALANCE.
001300*----------------------------------------------------------------
001400* CHANGE LOG
001500*----------------------------------------------------------------
001600* 08/22/95 JFS  ORIGINAL INSTALL.  BROKEN OUT OF FX-CONVERT-BATCH
001700*               SO THE SAME CREDIT/DEBIT/PRUNE LOGIC COULD BE
001800*               SHARED WITH THE MANUAL ADJUSTMENT RUN.
001900* 04/25/03 PLH  WALLET SUB-TABLE RAISED FROM 10 TO 20 ENTRIES
002000*               PER HOLDER -- PREMIUM CUSTOMERS OUTGREW IT.
002100*               LS-WALLET-IDX RANGE CHECK ADDED ON THE APPEND
002200*               PATH SO A FULL TABLE FAILS SOFT INSTEAD OF
002300*               OVERLAYING THE NEXT LINKAGE FIELD.
002400* 09/18/06 PLH  ZERO-BALANCE PRUNE ADDED.  BEFORE THIS THE FROM
002500*               ENTRY WAS LEFT BEHIND AT 0.00 AND THE ROSTER
002600*               WAS SLOWLY FILLING UP WITH DEAD CURRENCY LINES.
002700* 08/30/19 KTV  CREDIT AND DEBIT POSTINGS CONFORMED TO TWO
002800*               DECIMALS, HALF-UP, TO MATCH THE TREASURY AUDIT
002900*               FINDING 19-114 ALSO APPLIED IN FX-CONVERT-BATCH.
003000* 02/14/24 KTV  DEBUG TRACE FIELDS ADDED FOR THE TWO POSTINGS
003100*               AND THE RESULTING FROM BALANCE -- OPERATIONS
003200*               WANTED SOMETHING READABLE IN A CORE DUMP WHEN A
003300*               BALANCE COMPLAINT COMES IN. REQUEST 9043.
003400*================================================================
003500 IDENTIFICATION              DIVISION.
003600*-----------------------------------------------------------------
003700 PROGRAM-ID.                 WALLET-UPDATE.
003800 AUTHOR.                     J. SANCHEZ.
003900 INSTALLATION.               CONSOLIDATED DATA SERVICES.
004000 DATE-WRITTEN.               08/22/95.
004100 DATE-COMPILED.
004200 SECURITY.                   CONFIDENTIAL.
004300******************************************************************
004400 ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.            IBM-4381.
004800 OBJECT-COMPUTER.            IBM-4381.
004900******************************************************************
005000 DATA                        DIVISION.
005100*-----------------------------------------------------------------
005200 WORKING-STORAGE             SECTION.
005300*-----------------------------------------------------------------
005400* 01  SEARCH SWITCHES AND WORK SUBSCRIPTS
005500*-----------------------------------------------------------------
005600 01  WS-SWITCHES-AND-INDEXES.
005700     05  WS-TO-FOUND-SW              PIC X(01) VALUE "N".
005800         88  TO-ENTRY-FOUND                    VALUE "Y".
005900     05  WS-FROM-FOUND-SW            PIC X(01) VALUE "N".
006000         88  FROM-ENTRY-FOUND                  VALUE "Y".
006100     05  WS-SEARCH-IDX               PIC 9(02) COMP VALUE ZERO.
006200     05  WS-TO-ENTRY-IDX             PIC 9(02) COMP VALUE ZERO.
006300     05  WS-FROM-ENTRY-IDX           PIC 9(02) COMP VALUE ZERO.
006400     05  WS-SHIFT-IDX                PIC 9(02) COMP VALUE ZERO.
006500     05  FILLER                      PIC X(04).
006600*-----------------------------------------------------------------
006700* 01  ABEND-DUMP TRACE FIELDS -- PACKED POSTING AMOUNTS REDEFINED
006800*     AS DISPLAY SO THEY READ DIRECTLY OFF A CORE DUMP WITHOUT A
006900*     PACKED-DECIMAL FORMATTER.  NOT USED BY ANY ARITHMETIC --
007000*     FOR THE DUMP READER'S EYES ONLY.
007100*-----------------------------------------------------------------
007200 01  WS-TRACE-CREDIT-POSTED          PIC S9(09)V99 COMP-3
007300                                      VALUE ZERO.
007400 01  WS-TRACE-CREDIT-POSTED-X REDEFINES WS-TRACE-CREDIT-POSTED
007500                                      PIC X(06).
007600 01  WS-TRACE-DEBIT-POSTED           PIC S9(09)V99 COMP-3
007700                                      VALUE ZERO.
007800 01  WS-TRACE-DEBIT-POSTED-X REDEFINES WS-TRACE-DEBIT-POSTED
007900                                      PIC X(06).
008000 01  WS-TRACE-FROM-BALANCE           PIC S9(09)V99 COMP-3
008100                                      VALUE ZERO.
008200 01  WS-TRACE-FROM-BALANCE-X REDEFINES WS-TRACE-FROM-BALANCE
008300                                      PIC X(06).
008400*-----------------------------------------------------------------
008500 LINKAGE                     SECTION.
008600*-----------------------------------------------------------------
008700* 01  THE CALLER'S WALLET SUB-TABLE, PASSED BY REFERENCE -- THE
008800*     SAME SHAPE AS THE WALLET PORTION OF USER-RECORD.
008900*-----------------------------------------------------------------
009000 01  LS-WALLET-COUNT                 PIC 9(02).
009100 01  LS-WALLET-TABLE.
009200     05  LS-WALLET-ENTRY OCCURS 20 TIMES
009300             INDEXED BY LS-WALLET-IDX.
009400         10  LS-WALLET-CCY           PIC X(03).
009500         10  LS-WALLET-AMOUNT        PIC S9(09)V99 COMP-3.
009600 01  LS-FROM-CCY                     PIC X(03).
009700 01  LS-TO-CCY                       PIC X(03).
009800 01  LS-DEBIT-AMOUNT                 PIC S9(09)V99 COMP-3.
009900 01  LS-CREDIT-AMOUNT                PIC S9(09)V99 COMP-3.
010000******************************************************************
010100 PROCEDURE                   DIVISION    USING LS-WALLET-COUNT
010200                                                LS-WALLET-TABLE
010300                                                LS-FROM-CCY
010400                                                LS-TO-CCY
010500                                                LS-DEBIT-AMOUNT
010600                                                LS-CREDIT-AMOUNT.
010700*-----------------------------------------------------------------
010800* MAIN LINE -- CREDIT THE TO SIDE, DEBIT THE FROM SIDE, THEN
010900* PRUNE THE FROM ENTRY IF THE DEBIT EMPTIED IT.
011000*-----------------------------------------------------------------
011100 100-WALLET-UPDATE.
011200     PERFORM 200-CREDIT-TO-CURRENCY.
011300     PERFORM 200-DEBIT-FROM-CURRENCY.
011400     PERFORM 200-PRUNE-ZERO-BALANCE.
011500
011600     EXIT    PROGRAM.
011700
011800******************************************************************
011900* ADD THE CREDIT AMOUNT TO THE HOLDER'S TO-CURRENCY ENTRY. IF
012000* THE HOLDER DOES NOT ALREADY CARRY THAT CURRENCY, APPEND A NEW
012100* WALLET ENTRY FOR IT (04/25/03: FAIL SOFT IF THE TABLE IS FULL
012200* RATHER THAN OVERLAYING THE NEXT CALLER FIELD).
012300*-----------------------------------------------------------------
012400 200-CREDIT-TO-CURRENCY.
012500     MOVE "N" TO WS-TO-FOUND-SW.
012600     SET  WS-TO-ENTRY-IDX TO 1
012700     PERFORM 300-SEARCH-FOR-TO-CURRENCY
012800         VARYING WS-SEARCH-IDX FROM 1 BY 1
012900             UNTIL WS-SEARCH-IDX > LS-WALLET-COUNT
013000                OR TO-ENTRY-FOUND.
013100     IF TO-ENTRY-FOUND
013200         ADD LS-CREDIT-AMOUNT
013300             TO LS-WALLET-AMOUNT (WS-TO-ENTRY-IDX)
013400             ROUNDED
013500     ELSE
013600         IF LS-WALLET-COUNT < 20
013700             ADD 1 TO LS-WALLET-COUNT
013800             MOVE LS-TO-CCY
013900                 TO LS-WALLET-CCY (LS-WALLET-COUNT)
014000             MOVE LS-CREDIT-AMOUNT
014100                 TO LS-WALLET-AMOUNT (LS-WALLET-COUNT)
014200             MOVE LS-WALLET-COUNT TO WS-TO-ENTRY-IDX
014300         END-IF
014400     END-IF.
014500     MOVE LS-CREDIT-AMOUNT TO WS-TRACE-CREDIT-POSTED.
014600
014700*-----------------------------------------------------------------
014800 300-SEARCH-FOR-TO-CURRENCY.
014900     IF LS-WALLET-CCY (WS-SEARCH-IDX) = LS-TO-CCY
015000         SET TO-ENTRY-FOUND TO TRUE
015100         MOVE WS-SEARCH-IDX TO WS-TO-ENTRY-IDX
015200     END-IF.
015300
015400*-----------------------------------------------------------------
015500* SUBTRACT THE DEBIT AMOUNT FROM THE HOLDER'S FROM-CURRENCY
015600* ENTRY.  THE CALLER HAS ALREADY EDITED THAT THE ENTRY EXISTS
015700* AND CARRIES ENOUGH BALANCE, SO NO "NOT FOUND" PATH IS NEEDED
015800* HERE.
015900*-----------------------------------------------------------------
016000 200-DEBIT-FROM-CURRENCY.
016100     MOVE "N" TO WS-FROM-FOUND-SW.
016200     SET  WS-FROM-ENTRY-IDX TO 1
016300     PERFORM 300-SEARCH-FOR-FROM-CURRENCY
016400         VARYING WS-SEARCH-IDX FROM 1 BY 1
016500             UNTIL WS-SEARCH-IDX > LS-WALLET-COUNT
016600                OR FROM-ENTRY-FOUND.
016700     IF FROM-ENTRY-FOUND
016800         SUBTRACT LS-DEBIT-AMOUNT
016900             FROM LS-WALLET-AMOUNT (WS-FROM-ENTRY-IDX)
017000             ROUNDED
017100     END-IF.
017200     MOVE LS-DEBIT-AMOUNT TO WS-TRACE-DEBIT-POSTED.
017300     MOVE LS-WALLET-AMOUNT (WS-FROM-ENTRY-IDX)
017400         TO WS-TRACE-FROM-BALANCE.
017500
017600*-----------------------------------------------------------------
017700 300-SEARCH-FOR-FROM-CURRENCY.
017800     IF LS-WALLET-CCY (WS-SEARCH-IDX) = LS-FROM-CCY
017900         SET FROM-ENTRY-FOUND TO TRUE
018000         MOVE WS-SEARCH-IDX TO WS-FROM-ENTRY-IDX
018100     END-IF.
018200
018300*-----------------------------------------------------------------
018400* 09/18/06: IF THE DEBIT LEFT THE FROM ENTRY AT A ZERO BALANCE,
018500* CLOSE THE GAP BY SLIDING EVERY ENTRY BEHIND IT UP ONE SLOT AND
018600* SHORTENING THE TABLE.  A HOLDER WHO NEVER RECOVERS A BALANCE
018700* IN A CURRENCY SHOULD NOT CARRY A DEAD LINE FOREVER.
018800*-----------------------------------------------------------------
018900 200-PRUNE-ZERO-BALANCE.
019000     IF FROM-ENTRY-FOUND
019100         IF LS-WALLET-AMOUNT (WS-FROM-ENTRY-IDX) = ZERO
019200             PERFORM 300-SHIFT-WALLET-ENTRY-UP
019300                 VARYING WS-SHIFT-IDX FROM WS-FROM-ENTRY-IDX
019400                     BY 1
019500                     UNTIL WS-SHIFT-IDX > LS-WALLET-COUNT - 1
019600             SUBTRACT 1 FROM LS-WALLET-COUNT
019700         END-IF
019800     END-IF.
019900
020000*-----------------------------------------------------------------
020100 300-SHIFT-WALLET-ENTRY-UP.
020200     MOVE LS-WALLET-ENTRY (WS-SHIFT-IDX + 1)
020300         TO LS-WALLET-ENTRY (WS-SHIFT-IDX).
