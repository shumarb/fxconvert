000100*================================================================
000200* USERREC - WALLET ROSTER RECORD LAYOUT
000300*
000400* ONE ENTRY PER REGISTERED WALLET HOLDER.  CARRIES THE HOLDER'S
000500* NAME AS THE LOOKUP KEY AND AN EMBEDDED SUB-TABLE OF CURRENCY
000600* BALANCES CURRENTLY HELD IN THE WALLET.  USED AS THE FD RECORD
000700* FOR THE USERS-FILE (ROSTER IN/OUT) IN FX-CONVERT-BATCH, AND
000800* COPIED INTO THE LINKAGE SECTION OF WALLET-UPDATE SO THE CALLED
000900* SUB-PROGRAM CAN CREDIT/DEBIT A HOLDER'S WALLET IN PLACE.
001000*
001100* THE WALLET SUB-TABLE IS A FIXED 20-ENTRY TABLE -- ONLY THE
001200* FIRST USR-WALLET-COUNT ENTRIES ARE MEANINGFUL, THE REST ARE
001300* LOW-VALUES PADDING.  RAISE THE OCCURS COUNT (AND RECOMPILE
001400* BOTH FX-CONVERT-BATCH AND WALLET-UPDATE) IF THE BUSINESS EVER
001500* ONBOARDS A HOLDER WITH MORE THAN 20 BALANCES.
001600*================================================================
001700 01  USER-RECORD.
001800     05  USR-NAME                     PIC X(20).
001900     05  USR-WALLET-COUNT             PIC 9(02).
002000     05  USR-WALLET-TABLE OCCURS 20 TIMES
002100             INDEXED BY USR-WALLET-IDX.
002200         10  USR-WALLET-CCY           PIC X(03).
002300         10  USR-WALLET-AMOUNT        PIC S9(09)V99 COMP-3.
002400     05  FILLER                       PIC X(10).
