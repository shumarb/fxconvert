000100*================================================================
000200* CCYRATE - CURRENCY EXCHANGE RATE REFERENCE RECORD
000300*
000400* ONE ENTRY PER CURRENCY THE SHOP WILL CONVERT TO OR FROM USD.
000500* MAINTAINED BY THE TREASURY DESK'S RATE-FEED JOB (NOT PART OF
000600* THIS SYSTEM) AND DROPPED IN ASCENDING CCY-ACRONYM SEQUENCE SO
000700* FX-CONVERT-BATCH CAN LOAD IT STRAIGHT INTO A SEARCH ALL TABLE.
000800* READ-ONLY TO THIS SYSTEM -- NO PROGRAM HERE REWRITES IT.
000900*================================================================
001000 01  CCY-RATE-RECORD.
001100     05  CCY-ACRONYM                  PIC X(03).
001200     05  CCY-ALPHA-CODE                PIC X(03).
001300     05  CCY-NUMERIC-CODE              PIC X(03).
001400     05  CCY-NAME                      PIC X(30).
001500     05  CCY-RATE                      PIC S9(05)V9(09) COMP-3.
001600     05  CCY-INVERSE-RATE              PIC S9(05)V9(09) COMP-3.
001700     05  CCY-DATE                      PIC X(30).
001800     05  FILLER                        PIC X(08).
